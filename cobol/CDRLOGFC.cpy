000100*****************************************************************
000110*
000120*    CDRLOGFC  --  CDR LOAD-CONTROL (AUDIT LOG) RECORD LAYOUT
000130*    APPLICATION:  CDF  (CALL DETAIL FILE LOADER)
000140*
000150*    ONE ENTRY PER LANDING FILE EVER PRESENTED TO CDRLOFEC.
000160*    KEYED BY FILE NAME SO A RERUN CAN TELL WHETHER A GIVEN
000170*    FILE WAS ALREADY COMPLETED, IS STILL PROCESSING (PRIOR
000180*    RUN DIED MID-FILE) OR FAILED AND IS ELIGIBLE FOR RETRY.
000190*
000200*    CHANGE LOG
000210*    ----------
000220*    1989-06-12 RTH  ORIGINAL LAYOUT, KEYED ON FILE NAME.
000230*    1994-03-02 GMO  WIDENED FILE NAME TO X(255) FOR THE NEW
000240*                    GATEWAY'S LONGER LANDING FILE NAMES.
000250*    1998-11-19 PDK  Y2K -- START/END TIMES STORED AS X(23)
000260*                    TEXT, NOT PACKED YYMMDD.  TICKET CDF-1998-09.
000270*    2002-07-30 PDK  ADDED ERROR-MESSAGE FOR FILE-LEVEL FAILURES.
000280*                    TICKET CDF-167.
000290*
000300*****************************************************************
000310*
000320 01  CDR-LOG-RECORD.
000330     05  LOG-FILE-NAME                  PIC X(255).
000340     05  LOG-ID                         PIC 9(18).
000350     05  LOG-UPLOAD-START-TIME          PIC X(23).
000360     05  LOG-UPLOAD-END-TIME            PIC X(23).
000370     05  LOG-UPLOAD-END-IND             PIC X(01).
000380         88  LOG-END-TIME-NULL              VALUE 'N'.
000390         88  LOG-END-TIME-PRESENT           VALUE 'Y'.
000400     05  LOG-SUCCESSFUL-RECORDS         PIC S9(09) COMP.
000410     05  LOG-FAILED-RECORDS             PIC S9(09) COMP.
000420     05  LOG-STATUS                     PIC X(30).
000430         88  LOG-STATUS-PROCESSING          VALUE 'PROCESSING'.
000440         88  LOG-STATUS-COMPLETED           VALUE 'COMPLETED'.
000450         88  LOG-STATUS-FAILED              VALUE 'FAILED'.
000460     05  LOG-ERROR-MESSAGE              PIC X(255).
000470     05  FILLER                         PIC X(10).
000480*
000490 01  CDR-LOG-TIME-VIEW REDEFINES CDR-LOG-RECORD.
000500     05  FILLER                         PIC X(255).
000510     05  FILLER                         PIC X(18).
000520     05  LOGT-START-TEXT.
000530         10  LOGT-START-YYYY             PIC 9(04).
000540         10  FILLER                      PIC X(01).
000550         10  LOGT-START-MM               PIC 9(02).
000560         10  FILLER                      PIC X(01).
000570         10  LOGT-START-DD                PIC 9(02).
000580         10  FILLER                      PIC X(13).
000590     05  FILLER                         PIC X(337).
000600*
000610 01  CDR-LOG-STATUS-CODE-VIEW REDEFINES CDR-LOG-RECORD.
000620     05  FILLER                         PIC X(338).
000630     05  LOGS-STATUS-CODE                PIC X(01).
000640         88  LOGS-CODE-PROCESSING            VALUE 'P'.
000650         88  LOGS-CODE-COMPLETED             VALUE 'C'.
000660         88  LOGS-CODE-FAILED                VALUE 'F'.
000670     05  FILLER                         PIC X(29).
000680     05  FILLER                         PIC X(255).
000690     05  FILLER                         PIC X(10).


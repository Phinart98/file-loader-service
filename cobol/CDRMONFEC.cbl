000100*****************************************************************
000110*
000120*    PROGRAM:   CDRMONFEC
000130*    PURPOSE:   CDF CALL-DETAIL FILE LOADER -- LANDING AREA
000140*               MONITOR AND DISPATCHER.
000150*
000160*    THIS IS THE ONE PROGRAM THAT JOB CDFLOAD INVOKES EACH RUN.
000170*    IT DOES NOT DO ANY PARSING OR STORING ITSELF -- IT MAKES SURE
000180*    THE LANDING AND PROCESSED AREAS ARE THERE, BUILDS ITS OWN
000190*    ROSTER OF WHAT CAME IN OVERNIGHT BY LISTING THE LANDING
000200*    DIRECTORY, AND CALLS CDRLOFEC ONCE FOR EVERY FILE NAME ON
000210*    THAT ROSTER.  ONE INVOCATION OF THIS PROGRAM IS ONE RUN --
000220*    NOTHING RE-POLLS THE LANDING AREA ON A TIMER, THE SCHEDULER
000230*    THAT STARTS JOB CDFLOAD DECIDES WHEN THE NEXT RUN HAPPENS.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*    1987-04-14 RTH  ORIGINAL PROGRAM.
000280*    1988-01-09 RTH  DISPATCH LOOP NOW CONTINUES PAST A BAD ROSTER
000290*                    LINE INSTEAD OF STOPPING THE WHOLE RUN.
000300*    1990-06-22 GMO  ADDED 1000-ENSURE-CDR-AREAS -- LANDING AND
000310*                    PROCESSED DIRECTORIES ARE NOW CREATED HERE
000320*                    IF MISSING, NOT BY THE OPERATOR BY HAND.
000330*    1992-11-30 GMO  DISPLAY "NO FILES FOUND" WHEN ROSTER IS EMPTY.
000340*                    OPS WAS PAGING THE ON-CALL FOR NOTHING.
000350*    1995-08-03 SKT  DISPATCH COUNT ADDED TO END-OF-RUN DISPLAY.
000360*    1998-09-17 PDK  Y2K REVIEW -- NO PACKED DATE FIELDS IN THIS
000370*                    PROGRAM, NOTHING TO CONVERT.  TICKET CDF-1998-02.
000380*    1999-02-25 PDK  CBL_CREATE_DIR CALLS ADDED WHEN THE LANDING
000390*                    AREA MOVED FROM MVS DASD TO THE UNIX CDF
000400*                    MOUNT.  SEE TICKET CDF-1999-11.
000410*    2001-05-15 PDK  CALL CDRLOFEC REPLACES THE OLD IN-LINE COPY
000420*                    OF THE LOAD LOGIC -- ONE COPY OF THE LOAD
000430*                    RULES INSTEAD OF FOUR.  TICKET CDF-114.
000440*    2003-04-02 PDK  REMOVED THE FORCED-ABEND ERROR PATH.  A BAD
000450*                    ROSTER OR A DISPATCH FAILURE IS LOGGED AND
000460*                    THE RUN CONTINUES -- OPS ASKED THAT THIS JOB
000470*                    NEVER ABEND ON A SINGLE FILE'S ACCOUNT.
000480*                    TICKET CDF-181.
000490*    2006-10-11 SKT  ROSTER PATH AND PROCESSED PATH MOVED TO
000500*                    WORKING-STORAGE CONSTANTS SO THE TEST CDF
000510*                    REGION CAN OVERRIDE THEM AT RECOMPILE.
000520*    2009-03-18 SKT  FTP DROPS A BLANK TRAILER LINE ON SOME
000530*                    NIGHTS.  2110-READ-ROSTER-LINE NOW SKIPS
000540*                    BLANK ROSTER LINES INSTEAD OF DISPATCHING
000550*                    A FILE NAME OF ALL SPACES.  TICKET CDF-233.
000560*    2012-02-06 SKT  OPERATIONS RUNBOOK CDF-OPS-04 IS RETIRED.
000570*                    THIS PROGRAM NOW BUILDS ITS OWN ROSTER BY
000580*                    LISTING THE LANDING DIRECTORY IN NEW PARAGRAPH
000590*                    1050-BUILD-ROSTER INSTEAD OF WAITING ON AN
000600*                    OPERATOR-SUPPLIED CDRROST FILE.  TICKET CDF-247.
000610*
000620*****************************************************************
000630 IDENTIFICATION DIVISION.
000640*
000650 PROGRAM-ID.     CDRMONFEC.
000660 AUTHOR.         R. T. HALVORSEN.
000670 INSTALLATION.   MIDSTATE TELEPHONE CO. -- DATA CENTER.
000680 DATE-WRITTEN.   04/14/1987.
000690 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL -- INTERNAL USE ONLY.
000710*
000720 ENVIRONMENT DIVISION.
000730*
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     CLASS CDF-ALPHABETIC-UPPER IS 'A' THRU 'Z'
000780     UPSI-0 IS CDF-TEST-REGION-SW.
000790*
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT CDR-ROSTER-FILE ASSIGN TO WS-ROSTER-TEMP-PATH
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-ROSTER-SW.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  CDR-ROSTER-FILE
000890     RECORDING MODE IS F
000900     DATA RECORD IS CDR-ROSTER-RECORD.
000910 01  CDR-ROSTER-RECORD.
000920     05  ROSTER-FILE-NAME                PIC X(255).
000930     05  FILLER                          PIC X(05).
000940*
000950 01  CDR-ROSTER-FIRST-BYTE-VIEW REDEFINES CDR-ROSTER-RECORD.
000960     05  CDRV-FIRST-BYTE                 PIC X(01).
000970     05  FILLER                          PIC X(259).
000980*
000990 WORKING-STORAGE SECTION.
001000*
001010 01  WS-CONSTANTS.
001020     05  WS-YES-CNST                     PIC X VALUE 'Y'.
001030     05  WS-NO-CNST                      PIC X VALUE 'N'.
001040     05  WS-LANDING-DIR-NAME             PIC X(60)
001050         VALUE '/cdf/cdr/landing'.
001060     05  WS-PROCESSED-DIR-NAME           PIC X(60)
001070         VALUE '/cdf/cdr/processed'.
001080     05  WS-ROSTER-TEMP-PATH             PIC X(60)
001090         VALUE '/cdf/cdr/work/cdrmonfec.roster'.
001100     05  FILLER                          PIC X(04).
001110*
001120 01  WS-ROSTER-SW                        PIC X(02) VALUE SPACES.
001130     88  WS-ROSTER-SUCCESS                   VALUE '00'.
001140     88  WS-ROSTER-EOF                       VALUE '10'.
001150*
001160 01  WS-EOF-SW                           PIC X(01) VALUE 'N'.
001170     88  WS-EOF-NO                           VALUE 'N'.
001180     88  WS-EOF-YES                          VALUE 'Y'.
001190*
001200 01  WS-RUN-COUNTERS.
001210     05  WS-FILES-DISPATCHED             PIC S9(05) COMP VALUE 0.
001220     05  FILLER                          PIC X(04).
001230*
001240 77  WS-DIR-CALL-CODE                    PIC S9(04) COMP VALUE 0.
001250*
001260 01  WS-SYSTEM-COMMAND-AREA.
001270     05  WS-SYSTEM-COMMAND               PIC X(200) VALUE SPACES.
001280     05  FILLER                          PIC X(04).
001290*
001300 01  WS-DISPATCH-LINKAGE-AREA.
001310     05  WS-DISPATCH-FILE-NAME           PIC X(255) VALUE SPACES.
001320     05  FILLER                          PIC X(04).
001330*
001340 01  WS-ROSTER-NAME-VIEW REDEFINES WS-DISPATCH-LINKAGE-AREA.
001350     05  WS-DNV-FIRST-BYTE               PIC X(01).
001360     05  WS-DNV-REST                     PIC X(258).
001370*
001380 01  WS-RUN-SUMMARY-LINE.
001390     05  FILLER                          PIC X(17)
001400         VALUE 'CDF RUN COMPLETE.'.
001410     05  FILLER                          PIC X(01) VALUE SPACE.
001420     05  FILLER                          PIC X(12)
001430         VALUE 'DISPATCHED: '.
001440     05  WS-SUMMARY-DISPATCHED           PIC ZZZZ9.
001450     05  FILLER                          PIC X(40) VALUE SPACES.
001460*
001470 01  WS-RUN-SUMMARY-NUMERIC-VIEW REDEFINES WS-RUN-SUMMARY-LINE.
001480     05  FILLER                          PIC X(30).
001490     05  WS-SUMMARY-DISPATCHED-N         PIC 9(05).
001500     05  FILLER                          PIC X(40).
001510*
001520 PROCEDURE DIVISION.
001530*
001540 0000-MONITOR-LANDING-AREA.
001550*
001560     PERFORM 1000-ENSURE-CDR-AREAS.
001570     PERFORM 1050-BUILD-ROSTER.
001580     PERFORM 2000-OPEN-ROSTER.
001590     IF WS-ROSTER-SUCCESS
001600         PERFORM 2100-DISPATCH-CONTROL
001610             THRU 2100-EXIT
001620         CLOSE CDR-ROSTER-FILE
001630     ELSE
001640         DISPLAY 'CDRMONFEC: CANNOT OPEN ROSTER, WS-ROSTER-SW='
001650             WS-ROSTER-SW
001660         DISPLAY 'CDRMONFEC: RUN ENDING WITHOUT DISPATCH'
001670     END-IF.
001680     MOVE WS-FILES-DISPATCHED TO WS-SUMMARY-DISPATCHED.
001690     DISPLAY WS-RUN-SUMMARY-LINE.
001700     STOP RUN.
001710*
001720 1000-ENSURE-CDR-AREAS.
001730*
001740     CALL 'CBL_CREATE_DIR' USING WS-LANDING-DIR-NAME
001750         RETURNING WS-DIR-CALL-CODE.
001760     CALL 'CBL_CREATE_DIR' USING WS-PROCESSED-DIR-NAME
001770         RETURNING WS-DIR-CALL-CODE.
001780*
001790 1000-EXIT.
001800     EXIT.
001810*
001820 1050-BUILD-ROSTER.
001830*
001840*    LISTS THE LANDING DIRECTORY INTO THE ROSTER WORK FILE.  THIS
001850*    REPLACES THE OLD OPERATOR-BUILT CDRROST HANDOFF -- SEE CHANGE
001860*    LOG ENTRY FOR TICKET CDF-247.  -MAXDEPTH 1 KEEPS THIS TO THE
001870*    LANDING DIRECTORY ITSELF, -TYPE F SKIPS SUBDIRECTORIES, AND
001880*    THE ROSTER IS REBUILT FRESH EVERY RUN SO A PRIOR RUN'S LEFTOVER
001890*    LISTING NEVER GETS RE-DISPATCHED.
001900     MOVE SPACES TO WS-SYSTEM-COMMAND.
001910     STRING 'find ' DELIMITED BY SIZE
001920         WS-LANDING-DIR-NAME DELIMITED BY SPACE
001930         ' -maxdepth 1 -type f -printf %f\n > ' DELIMITED BY SIZE
001940         WS-ROSTER-TEMP-PATH DELIMITED BY SPACE
001950         INTO WS-SYSTEM-COMMAND.
001960     CALL 'SYSTEM' USING WS-SYSTEM-COMMAND.
001970*
001980 1050-EXIT.
001990     EXIT.
002000*
002010 2000-OPEN-ROSTER.
002020*
002030     MOVE SPACES TO WS-ROSTER-SW.
002040     OPEN INPUT CDR-ROSTER-FILE.
002050     IF NOT WS-ROSTER-SUCCESS
002060         DISPLAY 'CDRMONFEC: ROSTER OPEN FAILED, WS-ROSTER-SW='
002070             WS-ROSTER-SW
002080     END-IF.
002090*
002100 2000-EXIT.
002110     EXIT.
002120*
002130 2100-DISPATCH-CONTROL.
002140*
002150     MOVE 'N' TO WS-EOF-SW.
002160     PERFORM 2110-READ-ROSTER-LINE.
002170     IF WS-EOF-YES
002180         DISPLAY 'CDRMONFEC: NO FILES FOUND'
002190     ELSE
002200         PERFORM 2200-DISPATCH-ONE-FILE
002210             THRU 2200-EXIT
002220             UNTIL WS-EOF-YES
002230     END-IF.
002240*
002250 2100-EXIT.
002260     EXIT.
002270*
002280 2110-READ-ROSTER-LINE.
002290*
002300     PERFORM 2115-READ-ROSTER-PHYSICAL-LINE
002310         THRU 2115-EXIT
002320         UNTIL WS-EOF-YES OR CDRV-FIRST-BYTE NOT = SPACE.
002330*
002340 2110-EXIT.
002350     EXIT.
002360*
002370 2115-READ-ROSTER-PHYSICAL-LINE.
002380*
002390     READ CDR-ROSTER-FILE
002400         AT END
002410             MOVE 'Y' TO WS-EOF-SW
002420         NOT AT END
002430             DISPLAY 'CDRMONFEC: ROSTER ENTRY ' ROSTER-FILE-NAME
002440     END-READ.
002450*
002460 2115-EXIT.
002470     EXIT.
002480*
002490 2200-DISPATCH-ONE-FILE.
002500*
002510     MOVE SPACES TO WS-DISPATCH-FILE-NAME.
002520     MOVE ROSTER-FILE-NAME TO WS-DISPATCH-FILE-NAME.
002530     CALL 'CDRLOFEC' USING WS-DISPATCH-FILE-NAME.
002540     ADD 1 TO WS-FILES-DISPATCHED.
002550     PERFORM 2110-READ-ROSTER-LINE.
002560*
002570 2200-EXIT.
002580     EXIT.


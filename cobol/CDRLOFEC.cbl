000100*****************************************************************
000110*
000120*    PROGRAM:   CDRLOFEC
000130*    PURPOSE:   CDF CALL-DETAIL FILE LOADER -- PER-FILE LOADER.
000140*               CALLED ONCE BY CDRMONFEC FOR EVERY LANDING FILE.
000150*
000160*    READS ONE PIPE-DELIMITED CDR LANDING FILE, LINE BY LINE,
000170*    STORES EACH GOOD LINE ON CDR-MASTER-FILE AND COUNTS THE
000180*    BAD ONES.  A FILE THAT WAS ALREADY LOADED (AUDIT LOG SHOWS
000190*    COMPLETED) IS SKIPPED -- RERUNNING CDFLOAD OVER THE SAME
000200*    ROSTER TWICE MUST NOT DOUBLE-LOAD A FILE.  A BAD LINE NEVER
000210*    STOPS THE FILE; A FILE THAT CANNOT BE OPENED OR BLOWS UP
000220*    PARTWAY THROUGH NEVER STOPS THE RUN -- SEE 8000-FILE-LEVEL-
000230*    FAILURE.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*    1989-06-12 RTH  ORIGINAL PROGRAM (CALLED CMFLOFEC THEN).
000280*    1991-02-04 RTH  ADDED REMOTE GLOBAL TITLE FIELDS TO THE PARSE.
000290*    1993-09-21 GMO  WIDENED IMSI ON THE PARSE SIDE TO MATCH THE
000300*                    SWITCH'S LONGER IMSI FORMAT.
000310*    1994-03-02 GMO  AUDIT LOG NOW KEYED ON FILE NAME SO A RERUN
000320*                    CAN TELL A COMPLETED FILE FROM A NEW ONE.
000330*    1996-11-08 GMO  ADDED USSD-STRING AND RECORD-UNIQUE-ID FIELDS.
000340*    1998-10-30 PDK  Y2K -- DATE-TEXT VALIDATION REWRITTEN TO CHECK
000350*                    A FOUR-DIGIT YEAR, NOT A TWO-DIGIT ONE.  ALL
000360*                    DATE FIELDS ON THIS FILE ARE TEXT, NOT PACKED,
000370*                    SO THERE WAS NO STORAGE CHANGE.  TICKET
000380*                    CDF-1998-07.
000390*    1999-04-06 PDK  BAD-LINE HANDLING CHANGED -- A LINE THAT FAILS
000400*                    TO PARSE NO LONGER ABENDS THE PROGRAM.  IT IS
000410*                    COUNTED AS FAILED AND THE NEXT LINE IS READ.
000420*                    TICKET CDF-1999-14.
000430*    2001-05-15 PDK  RENAMED FROM CMFLOFEC TO CDRLOFEC.  ADDED
000440*                    DIALOG-ID/DIALOG-DURATION FIELDS FOR THE NEW
000450*                    USSD GATEWAY FEED.  TICKET CDF-114.
000460*    2001-05-15 PDK  PROGRAM IS NOW CALLED FROM CDRMONFEC INSTEAD
000470*                    OF RUN STANDALONE; FILE NAME ARRIVES ON THE
000480*                    LINKAGE SECTION.  GOBACK REPLACES STOP RUN.
000490*    2002-07-30 PDK  ADDED 8000-FILE-LEVEL-FAILURE AND THE AUDIT
000500*                    LOG ERROR-MESSAGE FIELD SO A BLOWN-UP FILE
000510*                    LEAVES A REASON BEHIND INSTEAD OF JUST A
000520*                    PROCESSING ROW THAT NEVER CLOSES.  TICKET
000530*                    CDF-167.
000540*    2003-04-02 PDK  REMOVED THE OLD 800-PROGRAM-FAILED FORCED
000550*                    DIVIDE-BY-ZERO ABEND.  A FILE-LEVEL FAILURE
000560*                    IS LOGGED AND CONTROL RETURNS TO CDRMONFEC
000570*                    SO THE NEXT FILE ON THE ROSTER STILL RUNS.
000580*                    TICKET CDF-181.
000590*    2006-10-11 SKT  NEXT-ID GENERATION MOVED OFF THE OLD CICS
000600*                    CONTROL-RECORD CALL AND ONTO THE LOCAL
000610*                    CDR-ID-CTL-FILE RELATIVE FILE SO THIS PROGRAM
000620*                    NO LONGER NEEDS A CICS REGION TO RUN IN BATCH.
000630*                    TICKET CDF-203.
000640*    2008-02-19 SKT  9700-GET-CURRENT-TIMESTAMP NOW USES ACCEPT
000650*                    FROM DATE YYYYMMDD INSTEAD OF THE OLD TWO-
000660*                    DIGIT-YEAR ACCEPT FROM DATE -- SOME OF THE
000670*                    Y2K CLEANUP IN 1998 NEVER REACHED THIS
000680*                    PROGRAM'S AUDIT TIMESTAMPS.  TICKET CDF-241.
000690*    2010-08-30 SKT  2000-PARSE-CDR-LINE NO LONGER REJECTS A LINE
000700*                    JUST BECAUSE THE GATEWAY LEFT OFF TRAILING
000710*                    FIELDS -- ONLY RECORD-DATE AND TSTAMP HAVE TO
000720*                    BE THERE.  THE NEW USSD GATEWAY DROPS THE
000730*                    DIALOG FIELDS ON SOME MESSAGE TYPES AND THOSE
000740*                    LINES WERE BEING COUNTED AS FAILURES FOR NO
000750*                    REASON.  BAD LINES NOW DISPLAY THE FIELD
000760*                    COUNT AND THE FIRST 80 BYTES SO OPS CAN SEE
000770*                    WHAT CAME IN.  TICKET CDF-257.
000780*    2012-02-06 SKT  A MASTER-FILE WRITE FAILURE IN 1220-STORE-
000790*                    MASTER-RECORD AND A RENAME FAILURE IN 1400-
000800*                    MOVE-TO-PROCESSED WERE FALLING THROUGH
000810*                    UNCHECKED -- THE AUDIT ROW STAYED COMPLETED
000820*                    EVEN THOUGH THE FILE NEVER REACHED THE
000830*                    PROCESSED AREA.  BOTH NOW TEST THE RETURNED
000840*                    STATUS AND ROUTE TO 8000-FILE-LEVEL-FAILURE.
000850*                    8000-FILE-LEVEL-FAILURE ITSELF NO LONGER
000860*                    BLANKS LOG-UPLOAD-END-TIME -- IT STAMPS THE
000870*                    REAL FAILURE TIME THE SAME WAY 1300-CLOSE-
000880*                    AUDIT-ENTRY DOES.  TICKET CDF-261.
000890*    2012-02-06 SKT  WS-RENAME-CODE, WS-NUM-RESULT-VALUE, WS-
000900*                    TIMESTAMP-RESULT AND LK-LANDING-FILE-NAME
000910*                    CHANGED FROM 01-LEVEL TO 77-LEVEL -- NONE OF
000920*                    THE FOUR IS PART OF A GROUP OR HAS A
000930*                    REDEFINES, SO THERE IS NO REASON TO CARRY
000940*                    THEM AS ONE-ITEM 01-LEVELS.  TICKET CDF-261.
000950*
000960*****************************************************************
000970 IDENTIFICATION DIVISION.
000980*
000990 PROGRAM-ID.     CDRLOFEC.
001000 AUTHOR.         R. T. HALVORSEN.
001010 INSTALLATION.   MIDSTATE TELEPHONE CO. -- DATA CENTER.
001020 DATE-WRITTEN.   06/12/1989.
001030 DATE-COMPILED.
001040 SECURITY.       CONFIDENTIAL -- INTERNAL USE ONLY.
001050*
001060 ENVIRONMENT DIVISION.
001070*
001080 CONFIGURATION SECTION.
001090 SPECIAL-NAMES.
001100     C01 IS TOP-OF-FORM
001110     CLASS CDF-NUMERIC-TEXT IS '0' THRU '9'
001120     UPSI-0 IS CDF-TEST-REGION-SW.
001130*
001140 INPUT-OUTPUT SECTION.
001150 FILE-CONTROL.
001160     SELECT CDR-INPUT-FILE ASSIGN TO WS-CDR-INPUT-DDNAME
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS WS-INPUT-SW.
001190*
001200     SELECT CDR-MASTER-FILE ASSIGN TO CDRMSTR
001210         ORGANIZATION IS SEQUENTIAL
001220         FILE STATUS IS WS-MASTER-SW.
001230*
001240     SELECT CDR-LOG-FILE ASSIGN TO CDRLOGF
001250         ORGANIZATION IS INDEXED
001260         ACCESS MODE IS RANDOM
001270         RECORD KEY IS LOG-FILE-NAME
001280         FILE STATUS IS WS-LOG-SW.
001290*
001300     SELECT CDR-ID-CTL-FILE ASSIGN TO CDRIDCTL
001310         ORGANIZATION IS RELATIVE
001320         ACCESS MODE IS RANDOM
001330         RELATIVE KEY IS WS-IDCTL-RRN
001340         FILE STATUS IS WS-IDCTL-SW.
001350*
001360 DATA DIVISION.
001370 FILE SECTION.
001380*
001390 FD  CDR-INPUT-FILE
001400     RECORDING MODE IS F
001410     DATA RECORD IS CDR-INPUT-LINE.
001420 01  CDR-INPUT-LINE                      PIC X(2000).
001430*
001440 FD  CDR-MASTER-FILE
001450     RECORDING MODE IS F.
001460     COPY CDRRECFC.
001470*
001480 FD  CDR-LOG-FILE
001490     RECORDING MODE IS F.
001500     COPY CDRLOGFC.
001510*
001520 FD  CDR-ID-CTL-FILE
001530     RECORDING MODE IS F
001540     DATA RECORD IS CDR-IDCTL-RECORD.
001550 01  CDR-IDCTL-RECORD.
001560     05  IDCTL-NEXT-MASTER-ID           PIC 9(18).
001570     05  IDCTL-NEXT-LOG-ID              PIC 9(18).
001580     05  FILLER                         PIC X(24).
001590*
001600 WORKING-STORAGE SECTION.
001610*
001620 01  WS-CONSTANTS.
001630     05  WS-LANDING-DIR-PREFIX          PIC X(40)
001640         VALUE '/cdf/cdr/landing/'.
001650     05  WS-PROCESSED-DIR-PREFIX        PIC X(40)
001660         VALUE '/cdf/cdr/processed/'.
001670     05  WS-DATE-FIELD-LENGTH           PIC S9(04) COMP VALUE 23.
001680     05  FILLER                         PIC X(04).
001690*
001700 01  WS-FILE-STATUS-GROUP.
001710     05  WS-INPUT-SW                    PIC X(02) VALUE SPACES.
001720         88  WS-INPUT-SUCCESS               VALUE '00'.
001730         88  WS-INPUT-EOF                   VALUE '10'.
001740     05  WS-MASTER-SW                   PIC X(02) VALUE SPACES.
001750         88  WS-MASTER-SUCCESS               VALUE '00'.
001760     05  WS-LOG-SW                      PIC X(02) VALUE SPACES.
001770         88  WS-LOG-SUCCESS                  VALUE '00'.
001780         88  WS-LOG-NOT-FOUND                VALUE '23'.
001790     05  WS-IDCTL-SW                    PIC X(02) VALUE SPACES.
001800         88  WS-IDCTL-SUCCESS                VALUE '00'.
001810         88  WS-IDCTL-NOT-FOUND              VALUE '23'.
001820     05  WS-IDCTL-RRN                   PIC S9(08) COMP VALUE 1.
001830     05  FILLER                         PIC X(04).
001840*
001850 01  WS-SWITCHES.
001860     05  WS-EOF-SW                      PIC X(01) VALUE 'N'.
001870         88  WS-EOF-NO                      VALUE 'N'.
001880         88  WS-EOF-YES                     VALUE 'Y'.
001890     05  WS-LINE-VALID-SW               PIC X(01) VALUE 'Y'.
001900         88  WS-LINE-IS-VALID               VALUE 'Y'.
001910         88  WS-LINE-IS-INVALID             VALUE 'N'.
001920     05  WS-FILE-ALREADY-DONE-SW        PIC X(01) VALUE 'N'.
001930         88  WS-FILE-ALREADY-DONE           VALUE 'Y'.
001940     05  WS-FILE-FAILED-SW              PIC X(01) VALUE 'N'.
001950         88  WS-FILE-HAS-FAILED             VALUE 'Y'.
001960     05  FILLER                         PIC X(04).
001970*
001980 01  WS-RUN-COUNTERS.
001990     05  WS-SUCCESS-COUNT                PIC S9(09) COMP VALUE 0.
002000     05  WS-FAILED-COUNT                 PIC S9(09) COMP VALUE 0.
002010     05  WS-SPLIT-FIELD-COUNT             PIC S9(04) COMP VALUE 0.
002020     05  WS-SUB                           PIC S9(04) COMP VALUE 0.
002030     05  WS-SCAN-SUB                      PIC S9(04) COMP VALUE 0.
002040     05  WS-START-SUB                     PIC S9(04) COMP VALUE 0.
002050     05  WS-END-SUB                       PIC S9(04) COMP VALUE 0.
002060     05  WS-FIELD-LEN                     PIC S9(04) COMP VALUE 0.
002070     05  FILLER                           PIC X(04).
002080*
002090 01  WS-DYNAMIC-FILE-NAMES.
002100     05  WS-CDR-INPUT-DDNAME             PIC X(255) VALUE SPACES.
002110     05  WS-PROCESSED-PATH               PIC X(295) VALUE SPACES.
002120     05  FILLER                          PIC X(04).
002130*
002140 77  WS-RENAME-CODE                     PIC S9(04) COMP VALUE 0.
002150*
002160*    SPLIT-FIELDS HOLDS THE 33 UNSTRUNG PARTS OF A LANDING LINE
002170*    BEFORE EDITING.  THE LANDING FILE'S FIELD ORDER IS FIXED BY
002180*    THE SWITCH VENDOR AND HAS NOT CHANGED SINCE 1989.
002190*
002200 01  WS-SPLIT-FIELDS.
002210     05  WS-SF-RECORD-DATE               PIC X(23).
002220     05  WS-SF-L-SPC                     PIC X(12).
002230     05  WS-SF-L-SSN                     PIC X(12).
002240     05  WS-SF-L-RI                      PIC X(12).
002250     05  WS-SF-L-GT-I                    PIC X(12).
002260     05  WS-SF-L-GT-DIGITS                PIC X(18).
002270     05  WS-SF-R-SPC                     PIC X(12).
002280     05  WS-SF-R-SSN                     PIC X(12).
002290     05  WS-SF-R-RI                      PIC X(12).
002300     05  WS-SF-R-GT-I                    PIC X(12).
002310     05  WS-SF-R-GT-DIGITS                PIC X(18).
002320     05  WS-SF-SERVICE-CODE               PIC X(50).
002330     05  WS-SF-OR-NATURE                 PIC X(12).
002340     05  WS-SF-OR-PLAN                   PIC X(12).
002350     05  WS-SF-OR-DIGITS                  PIC X(18).
002360     05  WS-SF-DE-NATURE                  PIC X(12).
002370     05  WS-SF-DE-PLAN                    PIC X(12).
002380     05  WS-SF-DE-DIGITS                  PIC X(18).
002390     05  WS-SF-ISDN-NATURE                PIC X(12).
002400     05  WS-SF-ISDN-PLAN                  PIC X(12).
002410     05  WS-SF-MSISDN                     PIC X(18).
002420     05  WS-SF-VLR-NATURE                 PIC X(12).
002430     05  WS-SF-VLR-PLAN                   PIC X(12).
002440     05  WS-SF-VLR-DIGITS                 PIC X(18).
002450     05  WS-SF-IMSI                       PIC X(100).
002460     05  WS-SF-STATUS                     PIC X(30).
002470     05  WS-SF-TYPE                       PIC X(30).
002480     05  WS-SF-TSTAMP                     PIC X(23).
002490     05  WS-SF-LOCAL-DIALOG-ID             PIC X(21).
002500     05  WS-SF-REMOTE-DIALOG-ID            PIC X(21).
002510     05  WS-SF-DIALOG-DURATION             PIC X(21).
002520     05  WS-SF-USSD-STRING                 PIC X(255).
002530     05  WS-SF-RECORD-UNIQUE-ID            PIC X(150).
002540     05  FILLER                            PIC X(04).
002550*
002560*    NUMERIC EDIT WORK AREA -- SHARED BY EVERY CALL TO
002570*    2200-EDIT-NUMERIC-FIELD.  WS-NUM-EDIT-TEXT IS ZERO-FILLED AND
002580*    THE TRIMMED DIGIT STRING IS MOVED IN RIGHT-JUSTIFIED, THEN
002590*    READ BACK OUT THROUGH THE REDEFINES AS A TRUE NUMERIC VALUE.
002600*
002610 01  WS-NUMERIC-EDIT-AREA.
002620     05  WS-NUM-RAW-FIELD                PIC X(255).
002630     05  WS-NUM-RAW-LEN                  PIC S9(04) COMP VALUE 0.
002640     05  WS-NUM-TRIM-START                PIC S9(04) COMP VALUE 0.
002650     05  WS-NUM-TRIM-END                  PIC S9(04) COMP VALUE 0.
002660     05  WS-NUM-TRIM-LEN                  PIC S9(04) COMP VALUE 0.
002670     05  WS-NUM-NEGATIVE-SW               PIC X(01) VALUE 'N'.
002680         88  WS-NUM-IS-NEGATIVE               VALUE 'Y'.
002690     05  WS-NUM-EDIT-TEXT                 PIC X(18) VALUE ZEROES.
002700     05  WS-NUM-RESULT-IND                PIC X(01) VALUE 'N'.
002710         88  WS-NUM-RESULT-NULL               VALUE 'N'.
002720         88  WS-NUM-RESULT-PRESENT            VALUE 'Y'.
002730     05  FILLER                            PIC X(04).
002740*
002750 01  WS-NUM-EDIT-NUMERIC-VIEW REDEFINES WS-NUM-EDIT-TEXT.
002760     05  WS-NUM-EDIT-VALUE                PIC 9(18).
002770*
002780 77  WS-NUM-RESULT-VALUE                 PIC S9(18) COMP VALUE 0.
002790*
002800*    DATE-TIME VALIDATION WORK AREA, SHARED BY RECORD-DATE AND
002810*    TSTAMP.  MOVE THE TEXT INTO WS-DATE-TEXT, SET WS-DATE-SEP-
002820*    EXPECTED TO THE SEPARATOR THAT FIELD USES BEFORE THE MILLIS
002830*    (RECORD-DATE USES A COMMA, TSTAMP USES A DOT), THEN PERFORM
002840*    2400-VALIDATE-DATETIME.
002850*
002860 01  WS-DATE-VALIDATION-AREA.
002870     05  WS-DATE-TEXT                    PIC X(23).
002880     05  WS-DATE-SEP-EXPECTED            PIC X(01) VALUE ','.
002890     05  WS-DATE-VALID-SW                PIC X(01) VALUE 'N'.
002900         88  WS-DATE-IS-VALID                VALUE 'Y'.
002910         88  WS-DATE-IS-INVALID              VALUE 'N'.
002920     05  FILLER                           PIC X(04).
002930*
002940 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE-TEXT.
002950     05  WS-DATEB-YYYY                   PIC 9(04).
002960     05  WS-DATEB-DASH1                  PIC X(01).
002970     05  WS-DATEB-MM                     PIC 9(02).
002980         88  WS-DATEB-MM-VALID                VALUES 01 THRU 12.
002990     05  WS-DATEB-DASH2                  PIC X(01).
003000     05  WS-DATEB-DD                     PIC 9(02).
003010         88  WS-DATEB-DD-VALID                VALUES 01 THRU 31.
003020     05  WS-DATEB-GAP                    PIC X(01).
003030     05  WS-DATEB-HH                     PIC 9(02).
003040         88  WS-DATEB-HH-VALID                VALUES 00 THRU 23.
003050     05  WS-DATEB-COLON1                 PIC X(01).
003060     05  WS-DATEB-MI                     PIC 9(02).
003070         88  WS-DATEB-MI-VALID                VALUES 00 THRU 59.
003080     05  WS-DATEB-COLON2                 PIC X(01).
003090     05  WS-DATEB-SS                     PIC 9(02).
003100         88  WS-DATEB-SS-VALID                VALUES 00 THRU 59.
003110     05  WS-DATEB-SEP                    PIC X(01).
003120     05  WS-DATEB-SSS                    PIC 9(03).
003130*
003140 01  WS-AUDIT-WORK-AREA.
003150     05  WS-AUDIT-START-TIME             PIC X(23) VALUE SPACES.
003160     05  WS-AUDIT-END-TIME               PIC X(23) VALUE SPACES.
003170     05  FILLER                          PIC X(04).
003180*
003190*    9700-GET-CURRENT-TIMESTAMP BUILDS AN X(23) yyyy-MM-dd
003200*    HH:MM:SS.sss TEXT VALUE FROM THE SYSTEM CLOCK FOR THE
003210*    AUDIT LOG'S START/END TIMES.  THE CLOCK ONLY GIVES US
003220*    HUNDREDTHS OF A SECOND, NOT THOUSANDTHS, SO THE LAST
003230*    MILLIS DIGIT IS ALWAYS ZERO -- FINE FOR A TIMESTAMP WE
003240*    GENERATE OURSELVES.
003250*
003260 01  WS-CDT-DATE-FIELD                   PIC 9(08) VALUE 0.
003270 01  WS-CDT-DATE-BREAKDOWN REDEFINES WS-CDT-DATE-FIELD.
003280     05  WS-CDT-YYYY                     PIC 9(04).
003290     05  WS-CDT-MM                       PIC 9(02).
003300     05  WS-CDT-DD                       PIC 9(02).
003310*
003320 01  WS-CDT-TIME-FIELD                   PIC 9(08) VALUE 0.
003330 01  WS-CDT-TIME-BREAKDOWN REDEFINES WS-CDT-TIME-FIELD.
003340     05  WS-CDT-HH                       PIC 9(02).
003350     05  WS-CDT-MI                       PIC 9(02).
003360     05  WS-CDT-SS                       PIC 9(02).
003370     05  WS-CDT-SS100                    PIC 9(02).
003380*
003390 77  WS-TIMESTAMP-RESULT                 PIC X(23) VALUE SPACES.
003400*
003410 01  WS-SUMMARY-LINE.
003420     05  FILLER                          PIC X(05) VALUE 'FILE '.
003430     05  WS-SUM-FILE-NAME                PIC X(60) VALUE SPACES.
003440     05  FILLER                          PIC X(11)
003450         VALUE ' PROCESSED.'.
003460     05  FILLER                          PIC X(01) VALUE SPACE.
003470     05  FILLER                          PIC X(09) VALUE 'SUCCESS: '.
003480     05  WS-SUM-SUCCESS                  PIC ZZZZZZZZ9.
003490     05  FILLER                          PIC X(10) VALUE ', FAILED: '.
003500     05  WS-SUM-FAILED                   PIC ZZZZZZZZ9.
003510     05  FILLER                          PIC X(30) VALUE SPACES.
003520*
003530 01  WS-SUMMARY-NUMERIC-VIEW REDEFINES WS-SUMMARY-LINE.
003540     05  FILLER                          PIC X(86).
003550     05  WS-SUM-SUCCESS-N                PIC 9(09).
003560     05  FILLER                          PIC X(10).
003570     05  WS-SUM-FAILED-N                 PIC 9(09).
003580     05  FILLER                          PIC X(30).
003590*
003600 LINKAGE SECTION.
003610*
003620 77  LK-LANDING-FILE-NAME                PIC X(255).
003630*
003640 PROCEDURE DIVISION USING LK-LANDING-FILE-NAME.
003650*
003660 0000-PROCESS-CDR-FILE.
003670*
003680     MOVE SPACES TO WS-CDR-INPUT-DDNAME.
003690     STRING WS-LANDING-DIR-PREFIX DELIMITED BY SPACE
003700         LK-LANDING-FILE-NAME DELIMITED BY SPACE
003710         INTO WS-CDR-INPUT-DDNAME.
003720     MOVE 'N' TO WS-FILE-ALREADY-DONE-SW.
003730     MOVE 'N' TO WS-FILE-FAILED-SW.
003740     MOVE 0 TO WS-SUCCESS-COUNT.
003750     MOVE 0 TO WS-FAILED-COUNT.
003760*
003770     PERFORM 1000-CHECK-AUDIT-LOG.
003780     IF WS-FILE-ALREADY-DONE
003790         DISPLAY 'CDRLOFEC: ALREADY COMPLETED, SKIPPING '
003800             LK-LANDING-FILE-NAME
003810     ELSE
003820         PERFORM 1100-OPEN-AUDIT-ENTRY
003830         PERFORM 1200-LOAD-CONTROL-LOOP THRU 1200-EXIT
003840         IF WS-FILE-HAS-FAILED
003850             PERFORM 8000-FILE-LEVEL-FAILURE THRU 8000-EXIT
003860         ELSE
003870             PERFORM 1300-CLOSE-AUDIT-ENTRY
003880             PERFORM 1400-MOVE-TO-PROCESSED
003890         END-IF
003900         PERFORM 9500-DISPLAY-FILE-SUMMARY
003910     END-IF.
003920     GOBACK.
003930*
003940 1000-CHECK-AUDIT-LOG.
003950*
003960     OPEN I-O CDR-LOG-FILE.
003970     IF NOT WS-LOG-SUCCESS
003980         CLOSE CDR-LOG-FILE
003990         OPEN OUTPUT CDR-LOG-FILE
004000         CLOSE CDR-LOG-FILE
004010         OPEN I-O CDR-LOG-FILE
004020     END-IF.
004030     MOVE LK-LANDING-FILE-NAME TO LOG-FILE-NAME
004040         OF CDR-LOG-RECORD.
004050     READ CDR-LOG-FILE
004060         KEY IS LOG-FILE-NAME OF CDR-LOG-RECORD
004070         INVALID KEY
004080             MOVE 'N' TO WS-FILE-ALREADY-DONE-SW
004090     END-READ.
004100     IF WS-LOG-SUCCESS
004110         IF LOG-STATUS OF CDR-LOG-RECORD = 'COMPLETED'
004120             MOVE 'Y' TO WS-FILE-ALREADY-DONE-SW
004130         ELSE
004140             MOVE 'N' TO WS-FILE-ALREADY-DONE-SW
004150         END-IF
004160     END-IF.
004170     CLOSE CDR-LOG-FILE.
004180*
004190 1000-EXIT.
004200     EXIT.
004210*
004220 1100-OPEN-AUDIT-ENTRY.
004230*
004240     PERFORM 9100-GET-NEXT-LOG-ID.
004250     PERFORM 9700-GET-CURRENT-TIMESTAMP THRU 9700-EXIT.
004260     MOVE WS-TIMESTAMP-RESULT TO WS-AUDIT-START-TIME.
004270     MOVE LK-LANDING-FILE-NAME TO LOG-FILE-NAME OF CDR-LOG-RECORD.
004280     MOVE WS-NUM-RESULT-VALUE TO LOG-ID OF CDR-LOG-RECORD.
004290     MOVE WS-AUDIT-START-TIME TO LOG-UPLOAD-START-TIME
004300         OF CDR-LOG-RECORD.
004310     MOVE SPACES TO LOG-UPLOAD-END-TIME OF CDR-LOG-RECORD.
004320     MOVE 'N' TO LOG-UPLOAD-END-IND OF CDR-LOG-RECORD.
004330     MOVE 0 TO LOG-SUCCESSFUL-RECORDS OF CDR-LOG-RECORD.
004340     MOVE 0 TO LOG-FAILED-RECORDS OF CDR-LOG-RECORD.
004350     MOVE 'PROCESSING' TO LOG-STATUS OF CDR-LOG-RECORD.
004360     MOVE SPACES TO LOG-ERROR-MESSAGE OF CDR-LOG-RECORD.
004370     OPEN I-O CDR-LOG-FILE.
004380     IF NOT WS-LOG-SUCCESS
004390         OPEN OUTPUT CDR-LOG-FILE
004400         CLOSE CDR-LOG-FILE
004410         OPEN I-O CDR-LOG-FILE
004420     END-IF.
004430     WRITE CDR-LOG-RECORD
004440         INVALID KEY
004450             REWRITE CDR-LOG-RECORD
004460     END-WRITE.
004470*
004480 1200-LOAD-CONTROL-LOOP.
004490*
004500     OPEN INPUT CDR-INPUT-FILE.
004510     IF NOT WS-INPUT-SUCCESS
004520         MOVE 'Y' TO WS-FILE-FAILED-SW
004530         MOVE 'COULD NOT OPEN LANDING FILE, FILE STATUS='
004540             TO LOG-ERROR-MESSAGE OF CDR-LOG-RECORD
004550         GO TO 1200-EXIT
004560     END-IF.
004570*
004580     OPEN EXTEND CDR-MASTER-FILE.
004590     IF NOT WS-MASTER-SUCCESS
004600         OPEN OUTPUT CDR-MASTER-FILE
004610     END-IF.
004620     IF NOT WS-MASTER-SUCCESS
004630         MOVE 'Y' TO WS-FILE-FAILED-SW
004640         MOVE 'COULD NOT OPEN MASTER FILE'
004650             TO LOG-ERROR-MESSAGE OF CDR-LOG-RECORD
004660         CLOSE CDR-INPUT-FILE
004670         GO TO 1200-EXIT
004680     END-IF.
004690*
004700     MOVE 'N' TO WS-EOF-SW.
004710     PERFORM 1210-READ-ONE-LINE.
004720     PERFORM 1220-STORE-MASTER-RECORD THRU 1220-EXIT
004730         UNTIL WS-EOF-YES OR WS-FILE-HAS-FAILED.
004740*
004750     CLOSE CDR-INPUT-FILE.
004760     CLOSE CDR-MASTER-FILE.
004770*
004780 1200-EXIT.
004790     EXIT.
004800*
004810 1210-READ-ONE-LINE.
004820*
004830     READ CDR-INPUT-FILE
004840         AT END
004850             MOVE 'Y' TO WS-EOF-SW
004860     END-READ.
004870*
004880 1210-EXIT.
004890     EXIT.
004900*
004910 1220-STORE-MASTER-RECORD.
004920*
004930     PERFORM 2000-PARSE-CDR-LINE THRU 2000-EXIT.
004940     IF WS-LINE-IS-VALID
004950         PERFORM 9000-GET-NEXT-MASTER-ID
004960         MOVE WS-NUM-RESULT-VALUE TO CDR-MASTER-ID
004970             OF CDR-MASTER-RECORD
004980         WRITE CDR-MASTER-RECORD
004990         IF NOT WS-MASTER-SUCCESS
005000             MOVE 'Y' TO WS-FILE-FAILED-SW
005010             MOVE 'COULD NOT WRITE MASTER RECORD, FILE STATUS='
005020                 TO LOG-ERROR-MESSAGE OF CDR-LOG-RECORD
005030             GO TO 1220-EXIT
005040         END-IF
005050         ADD 1 TO WS-SUCCESS-COUNT
005060     ELSE
005070         DISPLAY 'CDRLOFEC: BAD LINE, FIELDS=' WS-SPLIT-FIELD-COUNT
005080             ' LINE=' CDR-INPUT-LINE(1:80)
005090         ADD 1 TO WS-FAILED-COUNT
005100     END-IF.
005110     PERFORM 1210-READ-ONE-LINE.
005120*
005130 1220-EXIT.
005140     EXIT.
005150*
005160 1300-CLOSE-AUDIT-ENTRY.
005170*
005180     PERFORM 9700-GET-CURRENT-TIMESTAMP THRU 9700-EXIT.
005190     MOVE WS-TIMESTAMP-RESULT TO WS-AUDIT-END-TIME.
005200     MOVE WS-AUDIT-END-TIME TO LOG-UPLOAD-END-TIME
005210         OF CDR-LOG-RECORD.
005220     MOVE 'Y' TO LOG-UPLOAD-END-IND OF CDR-LOG-RECORD.
005230     MOVE WS-SUCCESS-COUNT TO LOG-SUCCESSFUL-RECORDS
005240         OF CDR-LOG-RECORD.
005250     MOVE WS-FAILED-COUNT TO LOG-FAILED-RECORDS
005260         OF CDR-LOG-RECORD.
005270     MOVE 'COMPLETED' TO LOG-STATUS OF CDR-LOG-RECORD.
005280     OPEN I-O CDR-LOG-FILE.
005290     REWRITE CDR-LOG-RECORD.
005300     CLOSE CDR-LOG-FILE.
005310*
005320 1400-MOVE-TO-PROCESSED.
005330*
005340     MOVE SPACES TO WS-PROCESSED-PATH.
005350     STRING WS-PROCESSED-DIR-PREFIX DELIMITED BY SPACE
005360         LK-LANDING-FILE-NAME DELIMITED BY SPACE
005370         INTO WS-PROCESSED-PATH.
005380     CALL 'CBL_CREATE_DIR' USING WS-PROCESSED-DIR-PREFIX
005390         RETURNING WS-RENAME-CODE.
005400     CALL 'CBL_RENAME_FILE' USING WS-CDR-INPUT-DDNAME
005410         WS-PROCESSED-PATH
005420         RETURNING WS-RENAME-CODE.
005430     IF WS-RENAME-CODE NOT = 0
005440         MOVE 'Y' TO WS-FILE-FAILED-SW
005450         MOVE 'COULD NOT MOVE FILE TO PROCESSED AREA'
005460             TO LOG-ERROR-MESSAGE OF CDR-LOG-RECORD
005470         PERFORM 8000-FILE-LEVEL-FAILURE THRU 8000-EXIT
005480     END-IF.
005490*
005500 1400-EXIT.
005510     EXIT.
005520*
005530 2000-PARSE-CDR-LINE.
005540*
005550*    A LINE NEED NOT CARRY ALL 33 FIELDS -- CDR-RFC-02 ALLOWS A
005560*    SHORT LINE AS LONG AS THE RECORD DATE IS THERE.  FIELDS PAST
005570*    WHAT THE GATEWAY SENT ARE LEFT BLANK BY THE UNSTRING BELOW
005580*    AND EDIT OUT TO NULL THE SAME AS A BLANK FIELD WOULD.
005590     MOVE 'Y' TO WS-LINE-VALID-SW.
005600     PERFORM 2100-SPLIT-INPUT-LINE.
005610*
005620     MOVE WS-SF-RECORD-DATE TO WS-DATE-TEXT.
005630     MOVE ',' TO WS-DATE-SEP-EXPECTED.
005640     PERFORM 2400-VALIDATE-DATETIME THRU 2400-EXIT.
005650     IF WS-DATE-IS-INVALID
005660         MOVE 'N' TO WS-LINE-VALID-SW
005670         GO TO 2000-EXIT
005680     END-IF.
005690     MOVE WS-SF-RECORD-DATE TO CDR-RECORD-DATE OF CDR-MASTER-RECORD.
005700*
005710     IF WS-SF-TSTAMP NOT = SPACES
005720         MOVE WS-SF-TSTAMP TO WS-DATE-TEXT
005730         MOVE '.' TO WS-DATE-SEP-EXPECTED
005740         PERFORM 2400-VALIDATE-DATETIME THRU 2400-EXIT
005750         IF WS-DATE-IS-INVALID
005760             MOVE 'N' TO WS-LINE-VALID-SW
005770             GO TO 2000-EXIT
005780         END-IF
005790         MOVE WS-SF-TSTAMP TO CDR-TSTAMP OF CDR-MASTER-RECORD
005800     ELSE
005810         MOVE SPACES TO CDR-TSTAMP OF CDR-MASTER-RECORD
005820     END-IF.
005830*
005840     MOVE WS-SF-L-SPC TO WS-NUM-RAW-FIELD.
005850     PERFORM 2200-EDIT-NUMERIC-FIELD.
005860     MOVE WS-NUM-RESULT-VALUE TO CDR-L-SPC OF CDR-MASTER-RECORD.
005870     MOVE WS-NUM-RESULT-IND TO CDR-L-SPC-IND OF CDR-MASTER-RECORD.
005880*
005890     MOVE WS-SF-L-SSN TO WS-NUM-RAW-FIELD.
005900     PERFORM 2200-EDIT-NUMERIC-FIELD.
005910     MOVE WS-NUM-RESULT-VALUE TO CDR-L-SSN OF CDR-MASTER-RECORD.
005920     MOVE WS-NUM-RESULT-IND TO CDR-L-SSN-IND OF CDR-MASTER-RECORD.
005930*
005940     MOVE WS-SF-L-RI TO WS-NUM-RAW-FIELD.
005950     PERFORM 2200-EDIT-NUMERIC-FIELD.
005960     MOVE WS-NUM-RESULT-VALUE TO CDR-L-RI OF CDR-MASTER-RECORD.
005970     MOVE WS-NUM-RESULT-IND TO CDR-L-RI-IND OF CDR-MASTER-RECORD.
005980*
005990     MOVE WS-SF-L-GT-I TO WS-NUM-RAW-FIELD.
006000     PERFORM 2200-EDIT-NUMERIC-FIELD.
006010     MOVE WS-NUM-RESULT-VALUE TO CDR-L-GT-I OF CDR-MASTER-RECORD.
006020     MOVE WS-NUM-RESULT-IND TO CDR-L-GT-I-IND OF CDR-MASTER-RECORD.
006030     MOVE WS-SF-L-GT-DIGITS TO CDR-L-GT-DIGITS OF CDR-MASTER-RECORD.
006040*
006050     MOVE WS-SF-R-SPC TO WS-NUM-RAW-FIELD.
006060     PERFORM 2200-EDIT-NUMERIC-FIELD.
006070     MOVE WS-NUM-RESULT-VALUE TO CDR-R-SPC OF CDR-MASTER-RECORD.
006080     MOVE WS-NUM-RESULT-IND TO CDR-R-SPC-IND OF CDR-MASTER-RECORD.
006090*
006100     MOVE WS-SF-R-SSN TO WS-NUM-RAW-FIELD.
006110     PERFORM 2200-EDIT-NUMERIC-FIELD.
006120     MOVE WS-NUM-RESULT-VALUE TO CDR-R-SSN OF CDR-MASTER-RECORD.
006130     MOVE WS-NUM-RESULT-IND TO CDR-R-SSN-IND OF CDR-MASTER-RECORD.
006140*
006150     MOVE WS-SF-R-RI TO WS-NUM-RAW-FIELD.
006160     PERFORM 2200-EDIT-NUMERIC-FIELD.
006170     MOVE WS-NUM-RESULT-VALUE TO CDR-R-RI OF CDR-MASTER-RECORD.
006180     MOVE WS-NUM-RESULT-IND TO CDR-R-RI-IND OF CDR-MASTER-RECORD.
006190*
006200     MOVE WS-SF-R-GT-I TO WS-NUM-RAW-FIELD.
006210     PERFORM 2200-EDIT-NUMERIC-FIELD.
006220     MOVE WS-NUM-RESULT-VALUE TO CDR-R-GT-I OF CDR-MASTER-RECORD.
006230     MOVE WS-NUM-RESULT-IND TO CDR-R-GT-I-IND OF CDR-MASTER-RECORD.
006240     MOVE WS-SF-R-GT-DIGITS TO CDR-R-GT-DIGITS OF CDR-MASTER-RECORD.
006250*
006260     MOVE WS-SF-SERVICE-CODE TO CDR-SERVICE-CODE OF CDR-MASTER-RECORD.
006270*
006280     MOVE WS-SF-OR-NATURE TO WS-NUM-RAW-FIELD.
006290     PERFORM 2200-EDIT-NUMERIC-FIELD.
006300     MOVE WS-NUM-RESULT-VALUE TO CDR-OR-NATURE OF CDR-MASTER-RECORD.
006310     MOVE WS-NUM-RESULT-IND TO CDR-OR-NATURE-IND OF CDR-MASTER-RECORD.
006320*
006330     MOVE WS-SF-OR-PLAN TO WS-NUM-RAW-FIELD.
006340     PERFORM 2200-EDIT-NUMERIC-FIELD.
006350     MOVE WS-NUM-RESULT-VALUE TO CDR-OR-PLAN OF CDR-MASTER-RECORD.
006360     MOVE WS-NUM-RESULT-IND TO CDR-OR-PLAN-IND OF CDR-MASTER-RECORD.
006370     MOVE WS-SF-OR-DIGITS TO CDR-OR-DIGITS OF CDR-MASTER-RECORD.
006380*
006390     MOVE WS-SF-DE-NATURE TO WS-NUM-RAW-FIELD.
006400     PERFORM 2200-EDIT-NUMERIC-FIELD.
006410     MOVE WS-NUM-RESULT-VALUE TO CDR-DE-NATURE OF CDR-MASTER-RECORD.
006420     MOVE WS-NUM-RESULT-IND TO CDR-DE-NATURE-IND OF CDR-MASTER-RECORD.
006430*
006440     MOVE WS-SF-DE-PLAN TO WS-NUM-RAW-FIELD.
006450     PERFORM 2200-EDIT-NUMERIC-FIELD.
006460     MOVE WS-NUM-RESULT-VALUE TO CDR-DE-PLAN OF CDR-MASTER-RECORD.
006470     MOVE WS-NUM-RESULT-IND TO CDR-DE-PLAN-IND OF CDR-MASTER-RECORD.
006480     MOVE WS-SF-DE-DIGITS TO CDR-DE-DIGITS OF CDR-MASTER-RECORD.
006490*
006500     MOVE WS-SF-ISDN-NATURE TO WS-NUM-RAW-FIELD.
006510     PERFORM 2200-EDIT-NUMERIC-FIELD.
006520     MOVE WS-NUM-RESULT-VALUE TO CDR-ISDN-NATURE
006530         OF CDR-MASTER-RECORD.
006540     MOVE WS-NUM-RESULT-IND TO CDR-ISDN-NATURE-IND
006550         OF CDR-MASTER-RECORD.
006560*
006570     MOVE WS-SF-ISDN-PLAN TO WS-NUM-RAW-FIELD.
006580     PERFORM 2200-EDIT-NUMERIC-FIELD.
006590     MOVE WS-NUM-RESULT-VALUE TO CDR-ISDN-PLAN OF CDR-MASTER-RECORD.
006600     MOVE WS-NUM-RESULT-IND TO CDR-ISDN-PLAN-IND OF CDR-MASTER-RECORD.
006610     MOVE WS-SF-MSISDN TO CDR-MSISDN OF CDR-MASTER-RECORD.
006620*
006630     MOVE WS-SF-VLR-NATURE TO WS-NUM-RAW-FIELD.
006640     PERFORM 2200-EDIT-NUMERIC-FIELD.
006650     MOVE WS-NUM-RESULT-VALUE TO CDR-VLR-NATURE OF CDR-MASTER-RECORD.
006660     MOVE WS-NUM-RESULT-IND TO CDR-VLR-NATURE-IND
006670         OF CDR-MASTER-RECORD.
006680*
006690     MOVE WS-SF-VLR-PLAN TO WS-NUM-RAW-FIELD.
006700     PERFORM 2200-EDIT-NUMERIC-FIELD.
006710     MOVE WS-NUM-RESULT-VALUE TO CDR-VLR-PLAN OF CDR-MASTER-RECORD.
006720     MOVE WS-NUM-RESULT-IND TO CDR-VLR-PLAN-IND OF CDR-MASTER-RECORD.
006730     MOVE WS-SF-VLR-DIGITS TO CDR-VLR-DIGITS OF CDR-MASTER-RECORD.
006740*
006750     MOVE WS-SF-IMSI TO CDR-IMSI OF CDR-MASTER-RECORD.
006760     MOVE WS-SF-STATUS TO CDR-STATUS OF CDR-MASTER-RECORD.
006770     MOVE WS-SF-TYPE TO CDR-TYPE OF CDR-MASTER-RECORD.
006780*
006790     MOVE WS-SF-LOCAL-DIALOG-ID TO WS-NUM-RAW-FIELD.
006800     PERFORM 2200-EDIT-NUMERIC-FIELD.
006810     MOVE WS-NUM-RESULT-VALUE TO CDR-LOCAL-DIALOG-ID
006820         OF CDR-MASTER-RECORD.
006830     MOVE WS-NUM-RESULT-IND TO CDR-LOCAL-DIALOG-ID-IND
006840         OF CDR-MASTER-RECORD.
006850*
006860     MOVE WS-SF-REMOTE-DIALOG-ID TO WS-NUM-RAW-FIELD.
006870     PERFORM 2200-EDIT-NUMERIC-FIELD.
006880     MOVE WS-NUM-RESULT-VALUE TO CDR-REMOTE-DIALOG-ID
006890         OF CDR-MASTER-RECORD.
006900     MOVE WS-NUM-RESULT-IND TO CDR-REMOTE-DIALOG-ID-IND
006910         OF CDR-MASTER-RECORD.
006920*
006930     MOVE WS-SF-DIALOG-DURATION TO WS-NUM-RAW-FIELD.
006940     PERFORM 2200-EDIT-NUMERIC-FIELD.
006950     MOVE WS-NUM-RESULT-VALUE TO CDR-DIALOG-DURATION
006960         OF CDR-MASTER-RECORD.
006970     MOVE WS-NUM-RESULT-IND TO CDR-DIALOG-DURATION-IND
006980         OF CDR-MASTER-RECORD.
006990*
007000     MOVE WS-SF-USSD-STRING TO CDR-USSD-STRING OF CDR-MASTER-RECORD.
007010     MOVE WS-SF-RECORD-UNIQUE-ID TO CDR-RECORD-UNIQUE-ID
007020         OF CDR-MASTER-RECORD.
007030*
007040 2000-EXIT.
007050     EXIT.
007060*
007070 2100-SPLIT-INPUT-LINE.
007080*
007090     MOVE SPACES TO WS-SPLIT-FIELDS.
007100     UNSTRING CDR-INPUT-LINE DELIMITED BY '|'
007110         INTO WS-SF-RECORD-DATE
007120              WS-SF-L-SPC
007130              WS-SF-L-SSN
007140              WS-SF-L-RI
007150              WS-SF-L-GT-I
007160              WS-SF-L-GT-DIGITS
007170              WS-SF-R-SPC
007180              WS-SF-R-SSN
007190              WS-SF-R-RI
007200              WS-SF-R-GT-I
007210              WS-SF-R-GT-DIGITS
007220              WS-SF-SERVICE-CODE
007230              WS-SF-OR-NATURE
007240              WS-SF-OR-PLAN
007250              WS-SF-OR-DIGITS
007260              WS-SF-DE-NATURE
007270              WS-SF-DE-PLAN
007280              WS-SF-DE-DIGITS
007290              WS-SF-ISDN-NATURE
007300              WS-SF-ISDN-PLAN
007310              WS-SF-MSISDN
007320              WS-SF-VLR-NATURE
007330              WS-SF-VLR-PLAN
007340              WS-SF-VLR-DIGITS
007350              WS-SF-IMSI
007360              WS-SF-STATUS
007370              WS-SF-TYPE
007380              WS-SF-TSTAMP
007390              WS-SF-LOCAL-DIALOG-ID
007400              WS-SF-REMOTE-DIALOG-ID
007410              WS-SF-DIALOG-DURATION
007420              WS-SF-USSD-STRING
007430              WS-SF-RECORD-UNIQUE-ID
007440         TALLYING IN WS-SPLIT-FIELD-COUNT.
007450*
007460 2200-EDIT-NUMERIC-FIELD.
007470*
007480     MOVE 0 TO WS-NUM-RESULT-VALUE.
007490     MOVE 'N' TO WS-NUM-RESULT-IND.
007500     MOVE ZEROES TO WS-NUM-EDIT-TEXT.
007510     MOVE 'N' TO WS-NUM-NEGATIVE-SW.
007520*
007530     PERFORM 2250-TRIM-FIELD.
007540     IF WS-NUM-TRIM-LEN = 0
007550         GO TO 2200-EXIT
007560     END-IF.
007570*
007580     IF WS-NUM-RAW-FIELD(WS-NUM-TRIM-START:1) = '-'
007590         MOVE 'Y' TO WS-NUM-NEGATIVE-SW
007600         ADD 1 TO WS-NUM-TRIM-START
007610         SUBTRACT 1 FROM WS-NUM-TRIM-LEN
007620     END-IF.
007630     IF WS-NUM-TRIM-LEN = 0 OR WS-NUM-TRIM-LEN > 18
007640         GO TO 2200-EXIT
007650     END-IF.
007660     IF NOT WS-NUM-RAW-FIELD(WS-NUM-TRIM-START:WS-NUM-TRIM-LEN)
007670             IS NUMERIC
007680         GO TO 2200-EXIT
007690     END-IF.
007700*
007710     MOVE WS-NUM-RAW-FIELD(WS-NUM-TRIM-START:WS-NUM-TRIM-LEN)
007720         TO WS-NUM-EDIT-TEXT(19 - WS-NUM-TRIM-LEN:WS-NUM-TRIM-LEN).
007730     MOVE WS-NUM-EDIT-VALUE TO WS-NUM-RESULT-VALUE.
007740     IF WS-NUM-IS-NEGATIVE
007750         MULTIPLY -1 BY WS-NUM-RESULT-VALUE
007760     END-IF.
007770     MOVE 'Y' TO WS-NUM-RESULT-IND.
007780*
007790 2200-EXIT.
007800     EXIT.
007810*
007820 2250-TRIM-FIELD.
007830*
007840     MOVE 0 TO WS-NUM-TRIM-START.
007850     MOVE 0 TO WS-NUM-TRIM-END.
007860     MOVE 0 TO WS-NUM-TRIM-LEN.
007870     MOVE 1 TO WS-SCAN-SUB.
007880     PERFORM 2251-SCAN-FOR-START THRU 2251-EXIT
007890         UNTIL WS-SCAN-SUB > 255
007900            OR WS-NUM-RAW-FIELD(WS-SCAN-SUB:1) NOT = SPACE.
007910     IF WS-SCAN-SUB > 255
007920         GO TO 2250-EXIT
007930     END-IF.
007940     MOVE WS-SCAN-SUB TO WS-NUM-TRIM-START.
007950     MOVE 255 TO WS-SCAN-SUB.
007960     PERFORM 2252-SCAN-FOR-END THRU 2252-EXIT
007970         UNTIL WS-SCAN-SUB < 1
007980            OR WS-NUM-RAW-FIELD(WS-SCAN-SUB:1) NOT = SPACE.
007990     MOVE WS-SCAN-SUB TO WS-NUM-TRIM-END.
008000     COMPUTE WS-NUM-TRIM-LEN =
008010         WS-NUM-TRIM-END - WS-NUM-TRIM-START + 1.
008020     IF WS-NUM-TRIM-LEN < 0
008030         MOVE 0 TO WS-NUM-TRIM-LEN
008040     END-IF.
008050*
008060 2250-EXIT.
008070     EXIT.
008080*
008090 2251-SCAN-FOR-START.
008100*
008110     ADD 1 TO WS-SCAN-SUB.
008120*
008130 2251-EXIT.
008140     EXIT.
008150*
008160 2252-SCAN-FOR-END.
008170*
008180     SUBTRACT 1 FROM WS-SCAN-SUB.
008190*
008200 2252-EXIT.
008210     EXIT.
008220*
008230 2400-VALIDATE-DATETIME.
008240*
008250     MOVE 'N' TO WS-DATE-VALID-SW.
008260     IF WS-DATEB-DASH1 NOT = '-'
008270         GO TO 2400-EXIT
008280     END-IF.
008290     IF WS-DATEB-DASH2 NOT = '-'
008300         GO TO 2400-EXIT
008310     END-IF.
008320     IF WS-DATEB-GAP NOT = SPACE
008330         GO TO 2400-EXIT
008340     END-IF.
008350     IF WS-DATEB-COLON1 NOT = ':'
008360         GO TO 2400-EXIT
008370     END-IF.
008380     IF WS-DATEB-COLON2 NOT = ':'
008390         GO TO 2400-EXIT
008400     END-IF.
008410     IF WS-DATEB-SEP NOT = WS-DATE-SEP-EXPECTED
008420         GO TO 2400-EXIT
008430     END-IF.
008440     IF NOT WS-DATEB-YYYY IS NUMERIC
008450         GO TO 2400-EXIT
008460     END-IF.
008470     IF NOT WS-DATEB-MM IS NUMERIC
008480         GO TO 2400-EXIT
008490     END-IF.
008500     IF NOT WS-DATEB-DD IS NUMERIC
008510         GO TO 2400-EXIT
008520     END-IF.
008530     IF NOT WS-DATEB-HH IS NUMERIC
008540         GO TO 2400-EXIT
008550     END-IF.
008560     IF NOT WS-DATEB-MI IS NUMERIC
008570         GO TO 2400-EXIT
008580     END-IF.
008590     IF NOT WS-DATEB-SS IS NUMERIC
008600         GO TO 2400-EXIT
008610     END-IF.
008620     IF NOT WS-DATEB-SSS IS NUMERIC
008630         GO TO 2400-EXIT
008640     END-IF.
008650     IF NOT WS-DATEB-MM-VALID
008660         GO TO 2400-EXIT
008670     END-IF.
008680     IF NOT WS-DATEB-DD-VALID
008690         GO TO 2400-EXIT
008700     END-IF.
008710     IF NOT WS-DATEB-HH-VALID
008720         GO TO 2400-EXIT
008730     END-IF.
008740     IF NOT WS-DATEB-MI-VALID
008750         GO TO 2400-EXIT
008760     END-IF.
008770     IF NOT WS-DATEB-SS-VALID
008780         GO TO 2400-EXIT
008790     END-IF.
008800     MOVE 'Y' TO WS-DATE-VALID-SW.
008810*
008820 2400-EXIT.
008830     EXIT.
008840*
008850 8000-FILE-LEVEL-FAILURE.
008860*
008870     CLOSE CDR-INPUT-FILE.
008880     CLOSE CDR-MASTER-FILE.
008890     PERFORM 9700-GET-CURRENT-TIMESTAMP THRU 9700-EXIT.
008900     MOVE WS-TIMESTAMP-RESULT TO WS-AUDIT-END-TIME.
008910     MOVE WS-AUDIT-END-TIME TO LOG-UPLOAD-END-TIME
008920         OF CDR-LOG-RECORD.
008930     MOVE 'Y' TO LOG-UPLOAD-END-IND OF CDR-LOG-RECORD.
008940     MOVE WS-SUCCESS-COUNT TO LOG-SUCCESSFUL-RECORDS
008950         OF CDR-LOG-RECORD.
008960     MOVE WS-FAILED-COUNT TO LOG-FAILED-RECORDS OF CDR-LOG-RECORD.
008970     MOVE 'FAILED' TO LOG-STATUS OF CDR-LOG-RECORD.
008980     OPEN I-O CDR-LOG-FILE.
008990     REWRITE CDR-LOG-RECORD.
009000     CLOSE CDR-LOG-FILE.
009010*
009020 8000-EXIT.
009030     EXIT.
009040*
009050 9000-GET-NEXT-MASTER-ID.
009060*
009070     OPEN I-O CDR-ID-CTL-FILE.
009080     IF NOT WS-IDCTL-SUCCESS
009090         OPEN OUTPUT CDR-ID-CTL-FILE
009100         MOVE 1 TO IDCTL-NEXT-MASTER-ID
009110         MOVE 1 TO IDCTL-NEXT-LOG-ID
009120         MOVE 1 TO WS-IDCTL-RRN
009130         WRITE CDR-IDCTL-RECORD
009140         CLOSE CDR-ID-CTL-FILE
009150         OPEN I-O CDR-ID-CTL-FILE
009160     END-IF.
009170     MOVE 1 TO WS-IDCTL-RRN.
009180     READ CDR-ID-CTL-FILE
009190         INVALID KEY
009200             MOVE 1 TO IDCTL-NEXT-MASTER-ID
009210             MOVE 1 TO IDCTL-NEXT-LOG-ID
009220     END-READ.
009230     MOVE IDCTL-NEXT-MASTER-ID TO WS-NUM-RESULT-VALUE.
009240     ADD 1 TO IDCTL-NEXT-MASTER-ID.
009250     REWRITE CDR-IDCTL-RECORD
009260         INVALID KEY
009270             WRITE CDR-IDCTL-RECORD
009280     END-REWRITE.
009290     CLOSE CDR-ID-CTL-FILE.
009300*
009310 9100-GET-NEXT-LOG-ID.
009320*
009330     OPEN I-O CDR-ID-CTL-FILE.
009340     IF NOT WS-IDCTL-SUCCESS
009350         OPEN OUTPUT CDR-ID-CTL-FILE
009360         MOVE 1 TO IDCTL-NEXT-MASTER-ID
009370         MOVE 1 TO IDCTL-NEXT-LOG-ID
009380         MOVE 1 TO WS-IDCTL-RRN
009390         WRITE CDR-IDCTL-RECORD
009400         CLOSE CDR-ID-CTL-FILE
009410         OPEN I-O CDR-ID-CTL-FILE
009420     END-IF.
009430     MOVE 1 TO WS-IDCTL-RRN.
009440     READ CDR-ID-CTL-FILE
009450         INVALID KEY
009460             MOVE 1 TO IDCTL-NEXT-MASTER-ID
009470             MOVE 1 TO IDCTL-NEXT-LOG-ID
009480     END-READ.
009490     MOVE IDCTL-NEXT-LOG-ID TO WS-NUM-RESULT-VALUE.
009500     ADD 1 TO IDCTL-NEXT-LOG-ID.
009510     REWRITE CDR-IDCTL-RECORD
009520         INVALID KEY
009530             WRITE CDR-IDCTL-RECORD
009540     END-REWRITE.
009550     CLOSE CDR-ID-CTL-FILE.
009560*
009570 9700-GET-CURRENT-TIMESTAMP.
009580*
009590     ACCEPT WS-CDT-DATE-FIELD FROM DATE YYYYMMDD.
009600     ACCEPT WS-CDT-TIME-FIELD FROM TIME.
009610     MOVE SPACES TO WS-TIMESTAMP-RESULT.
009620     STRING WS-CDT-YYYY   '-' WS-CDT-MM     '-' WS-CDT-DD
009630            ' '           WS-CDT-HH         ':' WS-CDT-MI
009640            ':'           WS-CDT-SS         '.' WS-CDT-SS100
009650            '0'
009660         INTO WS-TIMESTAMP-RESULT.
009670*
009680 9700-EXIT.
009690     EXIT.
009700*
009710 9500-DISPLAY-FILE-SUMMARY.
009720*
009730     MOVE SPACES TO WS-SUMMARY-LINE.
009740     MOVE LK-LANDING-FILE-NAME TO WS-SUM-FILE-NAME.
009750     MOVE WS-SUCCESS-COUNT TO WS-SUM-SUCCESS.
009760     MOVE WS-FAILED-COUNT TO WS-SUM-FAILED.
009770     DISPLAY WS-SUMMARY-LINE.

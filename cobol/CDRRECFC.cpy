000100*****************************************************************
000110*
000120*    CDRRECFC  --  CALL DETAIL RECORD (CDR) MASTER LAYOUT
000130*    APPLICATION:  CDF  (CALL DETAIL FILE LOADER)
000140*
000150*    ONE 01-LEVEL PER LOADED USSD/SIGNALLING DIALOG RECORD.
000160*    FIELD ORDER MATCHES THE POSITIONAL LAYOUT OF THE PIPE-
000170*    DELIMITED LANDING FILES READ BY CDRLOFEC.  EACH NULLABLE
000180*    NUMERIC FIELD CARRIES A ONE-BYTE PRESENCE SWITCH BECAUSE
000190*    A SHORT OR BLANK INPUT FIELD IS STORED AS "NOT PRESENT",
000200*    NOT AS A ZERO VALUE.
000210*
000220*    CHANGE LOG
000230*    ----------
000240*    1989-06-12 RTH  ORIGINAL LAYOUT FOR THE CDF CONVERSION.
000250*    1991-02-04 RTH  ADDED R- (REMOTE) GLOBAL TITLE GROUP.
000260*    1993-09-21 GMO  WIDENED IMSI TO 100 TO MATCH SWITCH SPEC.
000270*    1996-11-08 GMO  ADDED USSD-STRING AND RECORD-UNIQUE-ID.
000280*    1998-10-30 PDK  Y2K -- DATE FIELDS STORED AS X(23) TEXT,
000290*                    NOT PACKED YYMMDD.  SEE TICKET CDF-1998-07.
000300*    2001-05-15 PDK  ADDED DIALOG-ID AND DURATION FIELDS FOR
000310*                    THE NEW USSD GATEWAY FEED.  TICKET CDF-114.
000320*
000330*****************************************************************
000340*
000350 01  CDR-MASTER-RECORD.
000360     05  CDR-MASTER-ID                  PIC 9(18).
000370     05  CDR-RECORD-DATE                PIC X(23).
000380     05  CDR-LOCAL-SIGNALLING-GROUP.
000390         10  CDR-L-SPC                  PIC S9(09).
000400         10  CDR-L-SPC-IND              PIC X(01).
000410             88  CDR-L-SPC-NULL             VALUE 'N'.
000420             88  CDR-L-SPC-PRESENT          VALUE 'Y'.
000430         10  CDR-L-SSN                  PIC S9(09).
000440         10  CDR-L-SSN-IND              PIC X(01).
000450             88  CDR-L-SSN-NULL             VALUE 'N'.
000460             88  CDR-L-SSN-PRESENT          VALUE 'Y'.
000470         10  CDR-L-RI                   PIC S9(09).
000480         10  CDR-L-RI-IND               PIC X(01).
000490             88  CDR-L-RI-NULL              VALUE 'N'.
000500             88  CDR-L-RI-PRESENT           VALUE 'Y'.
000510         10  CDR-L-GT-I                 PIC S9(09).
000520         10  CDR-L-GT-I-IND             PIC X(01).
000530             88  CDR-L-GT-I-NULL            VALUE 'N'.
000540             88  CDR-L-GT-I-PRESENT         VALUE 'Y'.
000550         10  CDR-L-GT-DIGITS            PIC X(18).
000560     05  CDR-REMOTE-SIGNALLING-GROUP.
000570         10  CDR-R-SPC                  PIC S9(09).
000580         10  CDR-R-SPC-IND              PIC X(01).
000590             88  CDR-R-SPC-NULL             VALUE 'N'.
000600             88  CDR-R-SPC-PRESENT          VALUE 'Y'.
000610         10  CDR-R-SSN                  PIC S9(09).
000620         10  CDR-R-SSN-IND              PIC X(01).
000630             88  CDR-R-SSN-NULL             VALUE 'N'.
000640             88  CDR-R-SSN-PRESENT          VALUE 'Y'.
000650         10  CDR-R-RI                   PIC S9(09).
000660         10  CDR-R-RI-IND               PIC X(01).
000670             88  CDR-R-RI-NULL              VALUE 'N'.
000680             88  CDR-R-RI-PRESENT           VALUE 'Y'.
000690         10  CDR-R-GT-I                 PIC S9(09).
000700         10  CDR-R-GT-I-IND             PIC X(01).
000710             88  CDR-R-GT-I-NULL            VALUE 'N'.
000720             88  CDR-R-GT-I-PRESENT         VALUE 'Y'.
000730         10  CDR-R-GT-DIGITS            PIC X(18).
000740     05  CDR-SERVICE-CODE               PIC X(50).
000750     05  CDR-ORIGINATING-NUMBER-GROUP.
000760         10  CDR-OR-NATURE              PIC S9(09).
000770         10  CDR-OR-NATURE-IND          PIC X(01).
000780             88  CDR-OR-NATURE-NULL         VALUE 'N'.
000790             88  CDR-OR-NATURE-PRESENT      VALUE 'Y'.
000800         10  CDR-OR-PLAN                PIC S9(09).
000810         10  CDR-OR-PLAN-IND            PIC X(01).
000820             88  CDR-OR-PLAN-NULL           VALUE 'N'.
000830             88  CDR-OR-PLAN-PRESENT        VALUE 'Y'.
000840         10  CDR-OR-DIGITS              PIC X(18).
000850     05  CDR-DESTINATION-NUMBER-GROUP.
000860         10  CDR-DE-NATURE              PIC S9(09).
000870         10  CDR-DE-NATURE-IND          PIC X(01).
000880             88  CDR-DE-NATURE-NULL         VALUE 'N'.
000890             88  CDR-DE-NATURE-PRESENT      VALUE 'Y'.
000900         10  CDR-DE-PLAN                PIC S9(09).
000910         10  CDR-DE-PLAN-IND            PIC X(01).
000920             88  CDR-DE-PLAN-NULL           VALUE 'N'.
000930             88  CDR-DE-PLAN-PRESENT        VALUE 'Y'.
000940         10  CDR-DE-DIGITS              PIC X(18).
000950     05  CDR-MSISDN-GROUP.
000960         10  CDR-ISDN-NATURE            PIC S9(09).
000970         10  CDR-ISDN-NATURE-IND        PIC X(01).
000980             88  CDR-ISDN-NATURE-NULL       VALUE 'N'.
000990             88  CDR-ISDN-NATURE-PRESENT    VALUE 'Y'.
001000         10  CDR-ISDN-PLAN              PIC S9(09).
001010         10  CDR-ISDN-PLAN-IND          PIC X(01).
001020             88  CDR-ISDN-PLAN-NULL         VALUE 'N'.
001030             88  CDR-ISDN-PLAN-PRESENT      VALUE 'Y'.
001040         10  CDR-MSISDN                 PIC X(18).
001050     05  CDR-VLR-GROUP.
001060         10  CDR-VLR-NATURE             PIC S9(09).
001070         10  CDR-VLR-NATURE-IND         PIC X(01).
001080             88  CDR-VLR-NATURE-NULL        VALUE 'N'.
001090             88  CDR-VLR-NATURE-PRESENT     VALUE 'Y'.
001100         10  CDR-VLR-PLAN               PIC S9(09).
001110         10  CDR-VLR-PLAN-IND           PIC X(01).
001120             88  CDR-VLR-PLAN-NULL          VALUE 'N'.
001130             88  CDR-VLR-PLAN-PRESENT       VALUE 'Y'.
001140         10  CDR-VLR-DIGITS             PIC X(18).
001150     05  CDR-IMSI                       PIC X(100).
001160     05  CDR-STATUS                     PIC X(30).
001170     05  CDR-TYPE                       PIC X(30).
001180     05  CDR-TSTAMP                     PIC X(23).
001190     05  CDR-DIALOG-GROUP.
001200         10  CDR-LOCAL-DIALOG-ID        PIC S9(18).
001210         10  CDR-LOCAL-DIALOG-ID-IND    PIC X(01).
001220             88  CDR-LOCAL-DIALOG-ID-NULL    VALUE 'N'.
001230             88  CDR-LOCAL-DIALOG-ID-PRES    VALUE 'Y'.
001240         10  CDR-REMOTE-DIALOG-ID       PIC S9(18).
001250         10  CDR-REMOTE-DIALOG-ID-IND   PIC X(01).
001260             88  CDR-REMOTE-DIALOG-ID-NULL   VALUE 'N'.
001270             88  CDR-REMOTE-DIALOG-ID-PRES   VALUE 'Y'.
001280         10  CDR-DIALOG-DURATION        PIC S9(18).
001290         10  CDR-DIALOG-DURATION-IND    PIC X(01).
001300             88  CDR-DIALOG-DURATION-NULL    VALUE 'N'.
001310             88  CDR-DIALOG-DURATION-PRES    VALUE 'Y'.
001320     05  CDR-USSD-STRING                PIC X(255).
001330     05  CDR-RECORD-UNIQUE-ID           PIC X(150).
001340     05  FILLER                         PIC X(20).
001350*
001360 01  CDR-MASTER-DATE-VIEW REDEFINES CDR-MASTER-RECORD.
001370     05  FILLER                         PIC X(18).
001380     05  CDRD-DATE-TEXT.
001390         10  CDRD-YYYY                  PIC 9(04).
001400         10  FILLER                     PIC X(01).
001410         10  CDRD-MM                    PIC 9(02).
001420         10  FILLER                     PIC X(01).
001430         10  CDRD-DD                    PIC 9(02).
001440         10  FILLER                     PIC X(01).
001450         10  CDRD-HH                    PIC 9(02).
001460         10  FILLER                     PIC X(01).
001470         10  CDRD-MI                    PIC 9(02).
001480         10  FILLER                     PIC X(01).
001490         10  CDRD-SS                    PIC 9(02).
001500         10  FILLER                     PIC X(01).
001510         10  CDRD-SSS                   PIC 9(03).
001520     05  FILLER                         PIC X(983).

